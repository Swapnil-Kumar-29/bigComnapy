000100********************************************
000200*                                          *
000300*  Accumulator Tables For Org Audit Report *
000400*     Salary And Reporting-Line Issues     *
000500*                                          *
000600*     Built fresh every run - not a file.  *
000700********************************************
000800*  File size n/a - working storage only.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 22/03/84 dap - Created as WS-PY-Exception-Tbl for old py-stub,
001300*                held only a single "over-band" flag per branch.
001400* 19/11/91 dap - Split into low/high band counts, mgr could be
001500*                either but never both, per payroll policy memo.
001600* 11/09/99 vbc - Y2K pass - no date fields on this table, ok.
001700* 14/07/26 vbc - 1.00 Rebuilt as two OCCURS tables (salary issue,
001800*                reporting-line issue) for Org Structure Audit
001900*                (py911), replacing the old single flag approach.
002000*
002100 01  ORG-Salary-Issue-Table.
002200     03  ORG-SI-Entry             occurs 2000 times
002300                                   indexed by ORG-SI-Idx.
002400         05  ORG-SI-Kind             pic x.
002500             88  ORG-SI-Low                value "L".
002600             88  ORG-SI-High               value "H".
002700         05  ORG-SI-Mgr-Name         pic x(41).
002800         05  ORG-SI-Mgr-Id           pic 9(9)     comp.
002900         05  ORG-SI-Band.
003000             07  ORG-SI-Expected-Min pic 9(9)v99  comp-3.
003100             07  ORG-SI-Expected-Max pic 9(9)v99  comp-3.
003200*          raw bytes view, used only when dumping a corrupt entry.
003300         05  ORG-SI-Band-Raw redefines ORG-SI-Band
003400                                     pic x(10).
003500         05  ORG-SI-Difference       pic 9(9)v99  comp-3.
003600         05  FILLER                  pic x(08).
003700*
003800 77  ORG-SI-Count                 pic 9(4)     comp  value zero.
003900 77  ORG-SI-Low-Count             pic 9(4)     comp  value zero.
004000 77  ORG-SI-High-Count            pic 9(4)     comp  value zero.
004100*  Org-SI-Count is the next free slot in the table above - it is
004200*  NOT the same as Low-Count + High-Count, which exist only so
004300*  5100-Print-Salary-Section can tell an empty subsection from a
004400*  subsection it has not got to yet.
004500*
004600 01  ORG-Line-Issue-Table.
004700     03  ORG-LI-Entry             occurs 2000 times
004800                                   indexed by ORG-LI-Idx.
004900         05  ORG-LI-Emp-Name         pic x(41).
005000         05  ORG-LI-Emp-Id           pic 9(9)     comp.
005100         05  ORG-LI-Actual-Length    pic 9(4)     comp.
005200         05  ORG-LI-Excess           pic 9(4)     comp.
005300         05  FILLER                  pic x(10).
005400*
005500 77  ORG-LI-Count                 pic 9(4)     comp  value zero.
005600*
