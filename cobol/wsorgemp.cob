000100********************************************
000200*                                          *
000300*  Record Definition For Roster Employee   *
000400*     Parsed-Line Record (py911)           *
000500*                                          *
000600*     Uses Org-Emp-Id as key               *
000700********************************************
000800*  One entry per surviving roster line. Built
000900*  by 2200-Parse-Roster-Line from the raw
001000*  comma text line - not a keyed file record.
001100*
001200* THESE FIELD DEFINITIONS MAY NEED CHANGING
001300*
001400* 22/03/84 dap - Created as WS-PY-Stub-Rec for old py-stub.
001500* 19/11/91 dap - Added Mgr-Id for first attempt at a chart.
001600* 11/09/99 vbc - Y2K pass - no date fields on this record, ok.
001700* 14/07/26 vbc - 1.00 Renamed fields from old py-stub names to
001800*                Org- prefix for Org Structure Audit (py911).
001900*                Salary widened from 9(7) to 9(9) - Personnel's HR
002000*                package export (ref Personnel/1103) carries salary
002100*                as a full 9-digit figure, old py-stub width too
002200*                narrow for it.
002300*
002400 01  ORG-Employee-Record.
002500     03  ORG-Emp-Id               pic 9(9)   comp.
002600     03  ORG-Emp-Name-Parts.
002700         05  ORG-Emp-First-Name   pic x(20).
002800         05  ORG-Emp-Last-Name    pic x(20).
002900     03  ORG-Emp-Name-Joined redefines ORG-Emp-Name-Parts
003000                                  pic x(40).
003100*  whole units, no cents in the roster extract.
003200     03  ORG-Emp-Salary           pic 9(9)   comp.
003300     03  ORG-Emp-Mgr-Id           pic 9(9)   comp.
003400     03  ORG-Emp-Mgr-Known        pic x.
003500         88  ORG-Emp-Has-Mgr            value "Y".
003600         88  ORG-Emp-No-Mgr              value "N".
003700*  4 or 5 - count of comma fields found on the line.
003800     03  ORG-Emp-Field-Count      pic 9      comp.
003900     03  FILLER                   pic x(09).
004000*
