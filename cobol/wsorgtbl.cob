000100********************************************
000200*                                          *
000300*  Working Table For Org Hierarchy         *
000400*     Employee-Keyed, In Memory (py911)    *
000500*                                          *
000600*     Uses Org-Tbl-Emp-Id as key           *
000700*     (sequential search - no index file)  *
000800********************************************
000900*  One entry per employee successfully loaded
001000*  from the roster. Sub-Count / Sub-Salary-Tot
001100*  are accumulated while the hierarchy is built
001200*  and hold ONLY direct subordinate totals, not
001300*  the whole sub-tree (see 3100-Link-Subordinate).
001400*
001500* THESE FIELD DEFINITIONS MAY NEED CHANGING
001600*
001700* 22/03/84 dap - Created as WS-PY-Chart-Tbl for old py-stub,
001800*                used then for the branch office headcount chart.
001900* 19/11/91 dap - Added Mgr-Idx for a faster chart walk, was a
002000*                re-read of the stub file per level before this.
002100* 11/09/99 vbc - Y2K pass - no date fields on this table, ok.
002200* 14/07/26 vbc - 1.00 Renamed WS-PY-Chart-Tbl to Org-Employee-Table,
002300*                added Sub-Count / Sub-Salary-Tot / Ceo-Switch for
002400*                Org Structure Audit (py911). Table size increased
002500*                from 400 to 2000 rows per Personnel estimate.
002600* 04/08/26 vbc - 1.02 QA build would not compile - 3100-Link-
002700*                Subordinate needs to hold a manager's row and an
002800*                employee's row at the same time, only one index-
002900*                name was on this table. Added Org-Mgr-Idx below.
003000*
003100* ORG-Emp-Idx walks the table for the employee row itself;
003200* ORG-Mgr-Idx is a second index on the SAME table, used only by
003300* 3100-Link-Subordinate to point at the manager's row while the
003400* employee's row is still held on ORG-Emp-Idx.
003500 01  ORG-Employee-Table.
003600     03  ORG-Emp-Tbl-Entry        occurs 2000 times
003700                                   indexed by ORG-Emp-Idx
003800                                              ORG-Mgr-Idx.
003900         05  ORG-Tbl-Emp-Id          pic 9(9)     comp.
004000*          "First Last" - see the redefine below for the parts.
004100         05  ORG-Tbl-Emp-Name        pic x(41).
004200         05  ORG-Tbl-Name-Parts redefines ORG-Tbl-Emp-Name.
004300             07  ORG-Tbl-Name-First  pic x(20).
004400             07  ORG-Tbl-Name-Sep    pic x(01).
004500             07  ORG-Tbl-Name-Last   pic x(20).
004600         05  ORG-Tbl-Emp-Salary      pic 9(9)v99  comp-3.
004700         05  ORG-Tbl-Mgr-Id          pic 9(9)     comp.
004800*          0 = not yet resolved by 3100-Link-Subordinate.
004900         05  ORG-Tbl-Mgr-Idx         binary-long.
005000         05  ORG-Tbl-Sub-Count       pic 9(4)     comp.
005100         05  ORG-Tbl-Sub-Salary-Tot  pic 9(11)v99 comp-3.
005200         05  ORG-Tbl-Ceo-Switch      pic x.
005300             88  ORG-Tbl-Is-Ceo            value "Y".
005400         05  FILLER                  pic x(10).
005500*
