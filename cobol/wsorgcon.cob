000100********************************************
000200*                                          *
000300* Constants For Org Structure Audit        *
000400*   (py911 - orgaudit)                      *
000500********************************************
000600* THESE VALUES ARE POLICY, NOT DATA - CHANGE
000700* ONLY ON INSTRUCTION FROM PERSONNEL DEPT.
000800*
000900* 22/03/84 dap - Created as WS-PY-Bands for old py-stub.
001000* 11/09/99 vbc - Y2K pass, no date fields here, no chg needed.
001100* 14/07/26 vbc - 1.00 Repurposed for Org Structure Audit (py911).
001200*                Renamed WS-PY-Bands to ORG-Audit-Constants.
001300*                Added ORG-Max-Report-Length (was hard coded 5
001400*                in old stub, now named per Personnel request).
001500*
001600 01  ORG-Audit-Constants.
001700     03  ORG-Min-Salary-Factor   pic 9v99     comp-3  value 1.20.
001800     03  ORG-Max-Salary-Factor   pic 9v99     comp-3  value 1.50.
001900     03  ORG-Max-Report-Length   pic 9(4)     comp    value 5.
002000     03  FILLER                  pic x(09).
002100*
