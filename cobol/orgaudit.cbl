000100****************************************************************
000200*                                                               *
000300*   O R G A U D I T                                            *
000400*                                                               *
000500*   Organisation Structure Audit - Personnel Dept (py911)       *
000600*                                                               *
000700****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.         ORGAUDIT.
001000 AUTHOR.              D A PRICE.
001100 INSTALLATION.        APPLEWOOD COMPUTERS - PERSONNEL SYSTEMS.
001200 DATE-WRITTEN.        14/09/1984.
001300 DATE-COMPILED.
001400 SECURITY.            NONE.
001500*
001600*    Remarks.
001700*        Reads the Personnel Dept employee roster and builds an
001800*        in-memory reporting chart from the Manager-Id on each
001900*        roster line. Checks every manager's salary against the
002000*        average salary of their direct reports (must be between
002100*        1.20 and 1.50 times that average) and checks every
002200*        employee's distance from the top of the chart (no more
002300*        than Org-Max-Report-Length managers between them and
002400*        the Chief Executive). Prints one report. Makes no
002500*        changes to the roster - this is a read-only audit run.
002600*
002700*    Called Modules.
002800*                      None - run stand alone from JCL/cron, it
002900*                      is not chained from the Payroll/Menu system.
003000*
003100*    Files Used.
003200*        Org-Employee-File   Roster  In   "EMPLIST"
003300*        Org-Report-File     Report  Out  "ORGRPT"
003400*
003500*    Error Messages Used.
003600*        SY001 OR001 OR002 OR003 OR004 OR005 OR006 OR007
003700*        OR008 OR009 OR010.
003800*
003900*    Changes.
004000* 14/09/84 dap - Written as a stub, PY-STUB, to dump a branch
004100*                office headcount count off the back of the
004200*                payroll run. Single flat count only, no chart.
004300* 19/11/91 dap - Added a crude chart walk off Mgr-Id for the
004400*                branch reorganisation review. Still prints to
004500*                the line printer queue via the old LP000 macro.
004600* 02/06/93 dap - Chart walk now guards against a manager pointing
004700*                at himself - found on the Denver branch data,
004800*                caused an infinite loop and a hung print queue.
004900* 11/09/99 vbc - Y2K date sweep of the payroll suite. This stub
005000*                holds no date fields, confirmed no change needed.
005100* 08/02/04 vbc - Re-pointed at the new line-sequential print
005200*                spool, LP000 macro withdrawn from the z/OS box.
005300* 17/01/26 vbc - Personnel asked for this to be looked at again
005400*                as part of the org-review project (ref memo
005500*                Personnel/1103) - see 1.00 entry below.
005600* 14/07/26 vbc - 1.00 Rebuilt as ORGAUDIT for the Org Structure
005700*                Audit job (py911). Old PY-STUB flat headcount
005800*                dropped; chart walk rewritten against the new
005900*                Org-Employee-Table (wsorgtbl.cob) and widened
006000*                to run the full salary-band and reporting-line
006100*                checks Personnel asked for. CSV roster replaces
006200*                the old fixed-width extract - Personnel now
006300*                produce "EMPLIST" off their own HR package.
006400* 22/07/26 vbc - 1.01 req Personnel/1119 - multiple-CEO candidates
006500*                on the roster now only warn (OR008), they used to
006600*                abort the whole run, which was unpopular during
006700*                the October reorg when two VPs briefly had no
006800*                manager on the extract for a day.
006900* 04/08/26 vbc - 1.02 QA raised Table-Count and Mgr-Idx were never
007000*                declared - compiled clean on my screen only because
007100*                I was still editing against the old py-stub copy of
007200*                wsorgtbl.cob. Added Org-Table-Count to Work-Fields
007300*                and a second index-name, Org-Mgr-Idx, onto the
007400*                Org-Emp-Tbl-Entry table so 3100-Link-Subordinate can
007500*                hold the employee row and the manager's row at once.
007600* 11/08/26 vbc - 1.03 QA ran a real EMPLIST through this and every
007700*                line came back rejected - 2200 was testing the
007800*                Unstring output for IS NUMERIC while it still had
007900*                its trailing spaces on, which always fails. Added
008000*                Org-Num-Check to de-edit each field first. Also
008100*                gave the Unstring an ON OVERFLOW so a line with
008200*                more than 5 comma fields gets rejected by OR003
008300*                instead of silently losing the extra field, and
008400*                widened the "#" comment test to skip leading
008500*                spaces first, per Personnel's indented extract.
008600* 28/08/26 vbc - 1.04 req Personnel/1103 attachment - the two section
008700*                headers printed on the report did not read word for
008800*                word the way Personnel's own form letter has them.
008900*                Re-worded both STRING literals in 5000-Print-Report
009000*                to match the attachment exactly, layout untouched.
009100*
009200*    This program is free software: Personnel Systems may copy,
009300*    change and pass it on inside Applewood Computers on the same
009400*    terms it was given to them. It comes with no warranty at
009500*    all - if the chart looks wrong, check the roster first.
009600*
009700 ENVIRONMENT DIVISION.
009800 CONFIGURATION SECTION.
009900 SOURCE-COMPUTER.     IBM-370.
010000 OBJECT-COMPUTER.     IBM-370.
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM
010300     CLASS ORG-NUMERIC-CLASS   IS "0" THRU "9"
010400     UPSI-0 ON  STATUS IS ORG-Test-Run-Switch
010500            OFF STATUS IS ORG-Normal-Run-Switch.
010600 INPUT-OUTPUT SECTION.
010700 FILE-CONTROL.
010800     SELECT ORG-EMPLOYEE-FILE
010900         ASSIGN TO "EMPLIST"
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS IS ORG-Employee-File-Status.
011200     SELECT ORG-REPORT-FILE
011300         ASSIGN TO "ORGRPT"
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS ORG-Report-File-Status.
011600*
011700 DATA DIVISION.
011800 FILE SECTION.
011900*
012000 FD  ORG-EMPLOYEE-FILE
012100     RECORD CONTAINS 106 CHARACTERS.
012200 01  ORG-Employee-Line.
012300     03  ORG-Employee-Text        pic x(100).
012400     03  FILLER                   pic x(06).
012500*
012600 FD  ORG-REPORT-FILE
012700     RECORD CONTAINS 136 CHARACTERS.
012800 01  ORG-Report-Line.
012900     03  ORG-Report-Text          pic x(132).
013000     03  FILLER                   pic x(04).
013100*
013200 WORKING-STORAGE SECTION.
013300 77  WS-Program-Id       pic x(17) value "ORGAUDIT (1.04) ".
013400*
013500*    Constants, roster record, hierarchy table and report
013600*    accumulator tables - see the copybooks for the field by
013700*    field change history of each.
013800     COPY "wsorgcon.cob".
013900     COPY "wsorgemp.cob".
014000     COPY "wsorgtbl.cob".
014100     COPY "wsorgrpt.cob".
014200*
014300 01  ORG-File-Status-Block.
014400     03  ORG-Employee-File-Status  pic xx value "00".
014500     03  ORG-Report-File-Status    pic xx value "00".
014600     03  FILLER                    pic x(06).
014700*
014800 01  ORG-Switches.
014900     03  ORG-Test-Run-Switch       pic x value "N".
015000     03  ORG-Normal-Run-Switch     pic x value "Y".
015100     03  ORG-Employee-EOF-Switch   pic x value "N".
015200         88  ORG-Employee-EOF            value "Y".
015300     03  ORG-Skip-Line-Switch      pic x value "N".
015400     03  ORG-Ceo-Found-Switch      pic x value "N".
015500         88  ORG-Ceo-Was-Found           value "Y".
015600     03  ORG-WS-Broken-Chain-Switch pic x value "N".
015700         88  ORG-WS-Broken-Chain          value "Y".
015800     03  FILLER                    pic x(03).
015900*
016000 01  ORG-Work-Fields.
016100*  count of rows actually in use in Org-Employee-Table - the
016200*  table itself is fixed at 2000 occurrences, this is how far
016300*  into it the load has got. PY911.02
016400     03  ORG-Table-Count           binary-long value zero.        PY911.02
016500     03  ORG-Ceo-Idx               binary-long value zero.
016600     03  ORG-Ceo-Found-Count       binary-long value zero.
016700     03  ORG-WS-Idx                binary-long.
016800     03  ORG-WS-Idx2               binary-long.
016900     03  ORG-WS-Walk-Idx           binary-long.
017000     03  ORG-WS-Lookup-Id          pic 9(9)     comp.
017100     03  ORG-WS-Chain-Length       pic 9(4)     comp.
017200     03  ORG-WS-Avg-Salary         pic 9(9)v99  comp-3.
017300     03  ORG-WS-Expected-Min       pic 9(9)v99  comp-3.
017400     03  ORG-WS-Expected-Max       pic 9(9)v99  comp-3.
017500*  count of leading spaces on the raw input line ahead of the
017600*  first real character - used only to find where a "#" comment
017700*  marker sits when the extract has been indented. PY911.03
017800     03  ORG-WS-Lead-Spaces        binary-long value zero.
017900     03  FILLER                    pic x(04).
018000*
018100 01  ORG-Raw-Fields.
018200     03  ORG-Raw-Field  occurs 5 times
018300                         pic x(20).
018400*  right-justified, zero-filled copy of whichever Raw-Field is
018500*  being numeric-checked - Raw-Field itself is left-justified
018600*  with trailing spaces off Unstring, and IS NUMERIC fails on a
018700*  space in ANY position, trailing or not. PY911.03
018800     03  ORG-Num-Check             pic x(20) justified right.     PY911.03
018900     03  ORG-Raw-Field-Count       pic 9   comp.
019000     03  FILLER                    pic x(07).
019100*
019200 01  ORG-Edit-Fields.
019300     03  ORG-Id-Edit               pic zzzzzzzz9.
019400     03  ORG-Money-Edit-A          pic --,---,---,--9.99.
019500     03  ORG-Money-Edit-B          pic --,---,---,--9.99.
019600     03  ORG-Len-Edit              pic zzz9.
019700     03  ORG-Excess-Edit           pic zzz9.
019800     03  FILLER                    pic x(06).
019900*
020000 01  ORG-Print-Lines.
020100     03  ORG-Banner-Line.
020200         05  ORG-Banner-Fill       pic x(132) value all "=".
020300     03  ORG-Banner-Short redefines ORG-Banner-Line.
020400         05  ORG-Banner-Fill-80    pic x(80).
020500         05  FILLER                pic x(52).
020600     03  ORG-Title-Line.
020700         05  FILLER                pic x(40) value spaces.
020800         05  ORG-Title-Text        pic x(52) value
020900             "ORGANIZATIONAL STRUCTURE ANALYSIS REPORT".
021000         05  FILLER                pic x(40) value spaces.
021100     03  ORG-Detail-Line.
021200         05  ORG-DL-Text           pic x(132).
021300     03  FILLER                    pic x(04).
021400*
021500 01  Error-Messages.
021600*      System wide.
021700     03  SY001 pic x(46) value
021800         "SY001 - Org audit run aborted, see msg above.".
021900*      Program specific.
022000     03  OR001 pic x(40) value
022100         "OR001 - Roster file EMPLIST not found.".
022200     03  OR002 pic x(46) value
022300         "OR002 - Report file ORGRPT open failed, fs=".
022400     03  OR003 pic x(52) value
022500         "OR003 - Warning, roster line skipped, bad field ct=".
022600     03  OR004 pic x(46) value
022700         "OR004 - Warning, roster line skipped, id n/n.".
022800     03  OR005 pic x(50) value
022900         "OR005 - Warning, roster line skipped, salary n/n.".
023000     03  OR006 pic x(49) value
023100         "OR006 - Warning, roster line skipped, mgr id n/n.".
023200     03  OR007 pic x(44) value
023300         "OR007 - Warning, manager id not on roster, id=".
023400     03  OR008 pic x(44) value
023500         "OR008 - Warning, another CEO candidate, id=".
023600     03  OR009 pic x(38) value
023700         "OR009 - No CEO found on this roster.".
023800     03  OR010 pic x(44) value
023900         "OR010 - Warning, broken reporting line, id=".
024000     03  FILLER pic x(04).
024100*
024200 PROCEDURE DIVISION.
024300*
024400 0000-Main.
024500     perform 1000-Initialize            thru 1000-Exit.
024600     perform 2000-Load-Employees        thru 2000-Exit.
024700     perform 3000-Build-Hierarchy       thru 3000-Exit.
024800     perform 4000-Analyze-Structure     thru 4000-Exit.
024900     perform 5000-Print-Report          thru 5000-Exit.
025000     perform 9000-Terminate             thru 9000-Exit.
025100     goback.
025200*
025300*    ---- Step 1 of 6 - start of run housekeeping ----------
025400*
025500 1000-Initialize.
025600     move zero to ORG-Table-Count ORG-Ceo-Idx
025700                  ORG-Ceo-Found-Count ORG-SI-Count
025800                  ORG-SI-Low-Count ORG-SI-High-Count
025900                  ORG-LI-Count.
026000     move "N" to ORG-Employee-EOF-Switch
026100                 ORG-Ceo-Found-Switch.
026200     open input ORG-Employee-File.
026300     if ORG-Employee-File-Status not = "00"
026400         display OR001
026500         display SY001
026600         goback returning 1
026700     end-if.
026800     open output ORG-Report-File.
026900     if ORG-Report-File-Status not = "00"
027000         display OR002 ORG-Report-File-Status
027100         close ORG-Employee-File
027200         display SY001
027300         goback returning 1
027400     end-if.
027500 1000-Exit.
027600     exit.
027700*
027800*    ---- Step 2 of 6 - load the roster --------------------
027900*
028000 2000-Load-Employees.
028100     perform 2100-Read-Roster-Line thru 2100-Exit
028200         until ORG-Employee-EOF.
028300 2000-Exit.
028400     exit.
028500*
028600 2100-Read-Roster-Line.
028700     read ORG-Employee-File
028800         at end
028900             move "Y" to ORG-Employee-EOF-Switch
029000             go to 2100-Exit
029100     end-read.
029200     move "N" to ORG-Skip-Line-Switch.
029300     if ORG-Employee-Line = spaces
029400         go to 2100-Exit
029500     end-if.
029600*  22/07/26 request from Personnel was "blank or starts with #" -
029700*  the extract they send is sometimes indented by their export
029800*  tool, so the marker has to be found past any leading spaces,
029900*  not just in column 1. PY911.03
030000     move zero to ORG-WS-Lead-Spaces.
030100     inspect ORG-Employee-Text tallying ORG-WS-Lead-Spaces
030200         for leading space.
030300     if ORG-WS-Lead-Spaces < 100
030400         if ORG-Employee-Text(ORG-WS-Lead-Spaces + 1 : 1) = "#"   PY911.03
030500             go to 2100-Exit
030600         end-if
030700     end-if.
030800     move spaces to ORG-Raw-Field(1) ORG-Raw-Field(2)
030900                    ORG-Raw-Field(3) ORG-Raw-Field(4)
031000                    ORG-Raw-Field(5).
031100     move zero to ORG-Raw-Field-Count.
031200     unstring ORG-Employee-Line delimited by ","
031300         into ORG-Raw-Field(1) ORG-Raw-Field(2)
031400              ORG-Raw-Field(3) ORG-Raw-Field(4)
031500              ORG-Raw-Field(5)
031600         tallying in ORG-Raw-Field-Count
031700         on overflow
031800*          more than 5 comma fields on the line - Unstring has
031900*          nowhere left to put the rest. Force the count past 5
032000*          so the field-count guard below rejects it, same as
032100*          it already rejects a line with fewer than 4. PY911.03
032200             move 6 to ORG-Raw-Field-Count                        PY911.03
032300     end-unstring.
032400     if ORG-Raw-Field-Count < 4 or ORG-Raw-Field-Count > 5
032500         display OR003 ORG-Raw-Field-Count
032600         go to 2100-Exit
032700     end-if.
032800     perform 2200-Parse-Roster-Line thru 2200-Exit.
032900     if ORG-Skip-Line-Switch not = "Y"
033000         perform 2300-Store-Employee thru 2300-Exit
033100     end-if.
033200 2100-Exit.
033300     exit.
033400*
033500*  2200-Parse-Roster-Line - Raw-Field comes off Unstring left
033600*  justified with trailing spaces, so each numeric-looking field
033700*  is de-edited through Org-Num-Check first: the Justified Right
033800*  clause on Num-Check packs the digits against the right of the
033900*  picture, then Inspect zero-fills what is now leading space, so
034000*  Is Numeric (and the Move onto a Comp field right after it) see
034100*  nothing but digits. Testing Raw-Field itself fails every time -
034200*  IS NUMERIC rejects a space in any position. PY911.03
034300 2200-Parse-Roster-Line.                                          PY911.03
034400     move "N" to ORG-Skip-Line-Switch.
034500     move ORG-Raw-Field-Count to ORG-Emp-Field-Count.
034600     move ORG-Raw-Field(1) to ORG-Num-Check.
034700     inspect ORG-Num-Check replacing leading space by "0".
034800     if ORG-Num-Check is not numeric
034900         display OR004
035000         move "Y" to ORG-Skip-Line-Switch
035100         go to 2200-Exit
035200     end-if.
035300     move ORG-Num-Check to ORG-Emp-Id.
035400     move ORG-Raw-Field(2) to ORG-Emp-First-Name.
035500     move ORG-Raw-Field(3) to ORG-Emp-Last-Name.
035600     move ORG-Raw-Field(4) to ORG-Num-Check.
035700     inspect ORG-Num-Check replacing leading space by "0".
035800     if ORG-Num-Check is not numeric
035900         display OR005
036000         move "Y" to ORG-Skip-Line-Switch
036100         go to 2200-Exit
036200     end-if.
036300     move ORG-Num-Check to ORG-Emp-Salary.
036400     if ORG-Raw-Field-Count = 4
036500         move "N" to ORG-Emp-Mgr-Known
036600         move zero to ORG-Emp-Mgr-Id
036700         go to 2200-Exit
036800     end-if.
036900     if ORG-Raw-Field(5) = spaces
037000         move "N" to ORG-Emp-Mgr-Known
037100         move zero to ORG-Emp-Mgr-Id
037200         go to 2200-Exit
037300     end-if.
037400     move ORG-Raw-Field(5) to ORG-Num-Check.
037500     inspect ORG-Num-Check replacing leading space by "0".
037600     if ORG-Num-Check is not numeric
037700         display OR006
037800         move "Y" to ORG-Skip-Line-Switch
037900         go to 2200-Exit
038000     end-if.
038100     move "Y" to ORG-Emp-Mgr-Known.
038200     move ORG-Num-Check to ORG-Emp-Mgr-Id.
038300 2200-Exit.
038400     exit.
038500*
038600*    2300-Store-Employee looks the Emp-Id up in the table
038700*    first, same as a later manager lookup would - the LAST
038800*    roster line for a given Emp-Id wins, per Personnel rule,
038900*    a duplicate extract row simply overwrites the earlier one.
039000*
039100 2300-Store-Employee.                                             PY911.00
039200     move ORG-Emp-Id to ORG-WS-Lookup-Id.
039300     perform 3200-Find-Employee-Index thru 3200-Exit.
039400     if ORG-WS-Idx2 not = zero
039500         set ORG-Emp-Idx to ORG-WS-Idx2
039600     else
039700         add 1 to ORG-Table-Count
039800         set ORG-Emp-Idx to ORG-Table-Count
039900     end-if.
040000     move ORG-Emp-Id              to ORG-Tbl-Emp-Id(ORG-Emp-Idx).
040100     move ORG-Emp-First-Name      to ORG-Tbl-Name-First(ORG-Emp-Idx).
040200     move space                   to ORG-Tbl-Name-Sep(ORG-Emp-Idx).
040300     move ORG-Emp-Last-Name       to ORG-Tbl-Name-Last(ORG-Emp-Idx).
040400     move ORG-Emp-Salary          to ORG-Tbl-Emp-Salary(ORG-Emp-Idx).
040500     if ORG-Emp-Has-Mgr
040600         move ORG-Emp-Mgr-Id to ORG-Tbl-Mgr-Id(ORG-Emp-Idx)
040700     else
040800         move zero to ORG-Tbl-Mgr-Id(ORG-Emp-Idx)
040900     end-if.
041000     move zero to ORG-Tbl-Sub-Count(ORG-Emp-Idx)
041100                  ORG-Tbl-Sub-Salary-Tot(ORG-Emp-Idx)
041200                  ORG-Tbl-Mgr-Idx(ORG-Emp-Idx).
041300     move "N" to ORG-Tbl-Ceo-Switch(ORG-Emp-Idx).
041400 2300-Exit.
041500     exit.
041600*
041700*    ---- Step 3 of 6 - resolve Mgr-Id into a chart ---------
041800*
041900 3000-Build-Hierarchy.
042000     perform 3100-Link-Subordinate thru 3100-Exit
042100         varying ORG-WS-Idx from 1 by 1
042200         until ORG-WS-Idx > ORG-Table-Count.
042300     if ORG-Ceo-Idx = zero and ORG-Table-Count > zero
042400         display OR009
042500     end-if.
042600 3000-Exit.
042700     exit.
042800*
042900 3100-Link-Subordinate.
043000     set ORG-Emp-Idx to ORG-WS-Idx.
043100     if ORG-Tbl-Mgr-Id(ORG-Emp-Idx) = zero
043200         perform 3150-Note-Ceo-Candidate thru 3150-Exit
043300         go to 3100-Exit
043400     end-if.
043500     move ORG-Tbl-Mgr-Id(ORG-Emp-Idx) to ORG-WS-Lookup-Id.
043600     perform 3200-Find-Employee-Index thru 3200-Exit.
043700     if ORG-WS-Idx2 = zero
043800         display OR007 ORG-Tbl-Mgr-Id(ORG-Emp-Idx)
043900         go to 3100-Exit
044000     end-if.
044100     set ORG-Mgr-Idx to ORG-WS-Idx2.
044200     add 1 to ORG-Tbl-Sub-Count(ORG-Mgr-Idx).
044300     add ORG-Tbl-Emp-Salary(ORG-Emp-Idx)
044400         to ORG-Tbl-Sub-Salary-Tot(ORG-Mgr-Idx).
044500     move ORG-WS-Idx2 to ORG-Tbl-Mgr-Idx(ORG-Emp-Idx).
044600 3100-Exit.
044700     exit.
044800*
044900*    02/06/93 dap - a manager listing himself as his own Mgr-Id
045000*    used to loop the old chart walk forever. We no longer walk
045100*    at load time (see 4210 instead), but the OR008 warning
045200*    below still exists because of that same Denver branch data.
045300*
045400 3150-Note-Ceo-Candidate.
045500     add 1 to ORG-Ceo-Found-Count.
045600     if ORG-Ceo-Idx = zero
045700         move ORG-WS-Idx to ORG-Ceo-Idx
045800         move "Y" to ORG-Tbl-Ceo-Switch(ORG-Emp-Idx)
045900         move "Y" to ORG-Ceo-Found-Switch
046000     else
046100         display OR008 ORG-Tbl-Emp-Id(ORG-Emp-Idx)                PY911.01
046200     end-if.
046300 3150-Exit.
046400     exit.
046500*
046600*    3200-Find-Employee-Index - straight linear search of the
046700*    table by Emp-Id, set up in ORG-WS-Lookup-Id by the caller.
046800*    Called both while loading (2300) and while charting (3100).
046900*    Returns ORG-WS-Idx2 zero when no match is found.
047000*
047100 3200-Find-Employee-Index.
047200     move zero to ORG-WS-Idx2.
047300     perform 3210-Scan-Table thru 3210-Exit
047400         varying ORG-WS-Walk-Idx from 1 by 1
047500         until ORG-WS-Walk-Idx > ORG-Table-Count
047600            or ORG-WS-Idx2 not = zero.
047700 3200-Exit.
047800     exit.
047900*
048000 3210-Scan-Table.
048100     if ORG-Tbl-Emp-Id(ORG-WS-Walk-Idx) = ORG-WS-Lookup-Id
048200         move ORG-WS-Walk-Idx to ORG-WS-Idx2
048300     end-if.
048400 3210-Exit.
048500     exit.
048600*
048700*    ---- Step 4 of 6 - run both checks ---------------------
048800*
048900 4000-Analyze-Structure.
049000     perform 4100-Check-Salary-Compliance thru 4100-Exit
049100         varying ORG-WS-Idx from 1 by 1
049200         until ORG-WS-Idx > ORG-Table-Count.
049300     if ORG-Ceo-Was-Found
049400         perform 4200-Check-Reporting-Line thru 4200-Exit
049500             varying ORG-WS-Idx from 1 by 1
049600             until ORG-WS-Idx > ORG-Table-Count
049700     end-if.
049800 4000-Exit.
049900     exit.
050000*
050100*    4100-Check-Salary-Compliance - skips employees with no
050200*    direct reports, and skips (per Personnel memo 92/14) any
050300*    manager whose direct reports' average salary computes to
050400*    zero, which cannot happen on real data but did once on a
050500*    test extract that had every salary field blank.
050600*
050700 4100-Check-Salary-Compliance.                                    PY911.00
050800     set ORG-Emp-Idx to ORG-WS-Idx.
050900     if ORG-Tbl-Sub-Count(ORG-Emp-Idx) = zero
051000         go to 4100-Exit
051100     end-if.
051200     compute ORG-WS-Avg-Salary rounded =
051300         ORG-Tbl-Sub-Salary-Tot(ORG-Emp-Idx) /
051400         ORG-Tbl-Sub-Count(ORG-Emp-Idx).
051500     if ORG-WS-Avg-Salary = zero
051600         go to 4100-Exit
051700     end-if.
051800     compute ORG-WS-Expected-Min rounded =
051900         ORG-WS-Avg-Salary * ORG-Min-Salary-Factor.
052000     compute ORG-WS-Expected-Max rounded =
052100         ORG-WS-Avg-Salary * ORG-Max-Salary-Factor.
052200     if ORG-Tbl-Emp-Salary(ORG-Emp-Idx) < ORG-WS-Expected-Min
052300         perform 4110-Note-Low-Salary thru 4110-Exit
052400     else
052500         if ORG-Tbl-Emp-Salary(ORG-Emp-Idx) > ORG-WS-Expected-Max
052600             perform 4120-Note-High-Salary thru 4120-Exit
052700         end-if
052800     end-if.
052900 4100-Exit.
053000     exit.
053100*
053200 4110-Note-Low-Salary.
053300     add 1 to ORG-SI-Count.
053400     add 1 to ORG-SI-Low-Count.
053500     set ORG-SI-Idx to ORG-SI-Count.
053600     move "L"                          to ORG-SI-Kind(ORG-SI-Idx).
053700     move ORG-Tbl-Emp-Name(ORG-Emp-Idx) to ORG-SI-Mgr-Name(ORG-SI-Idx).
053800     move ORG-Tbl-Emp-Id(ORG-Emp-Idx)   to ORG-SI-Mgr-Id(ORG-SI-Idx).
053900     move ORG-WS-Expected-Min        to ORG-SI-Expected-Min(ORG-SI-Idx).
054000     move ORG-WS-Expected-Max        to ORG-SI-Expected-Max(ORG-SI-Idx).
054100     compute ORG-SI-Difference(ORG-SI-Idx) rounded =
054200         ORG-WS-Expected-Min - ORG-Tbl-Emp-Salary(ORG-Emp-Idx).
054300 4110-Exit.
054400     exit.
054500*
054600 4120-Note-High-Salary.
054700     add 1 to ORG-SI-Count.
054800     add 1 to ORG-SI-High-Count.
054900     set ORG-SI-Idx to ORG-SI-Count.
055000     move "H"                          to ORG-SI-Kind(ORG-SI-Idx).
055100     move ORG-Tbl-Emp-Name(ORG-Emp-Idx) to ORG-SI-Mgr-Name(ORG-SI-Idx).
055200     move ORG-Tbl-Emp-Id(ORG-Emp-Idx)   to ORG-SI-Mgr-Id(ORG-SI-Idx).
055300     move ORG-WS-Expected-Min        to ORG-SI-Expected-Min(ORG-SI-Idx).
055400     move ORG-WS-Expected-Max        to ORG-SI-Expected-Max(ORG-SI-Idx).
055500     compute ORG-SI-Difference(ORG-SI-Idx) rounded =
055600         ORG-Tbl-Emp-Salary(ORG-Emp-Idx) - ORG-WS-Expected-Max.
055700 4120-Exit.
055800     exit.
055900*
056000*    4200-Check-Reporting-Line - skips the CEO row and skips
056100*    the whole audit if the roster never resolved a CEO (OR009
056200*    has already warned about that in step 3).
056300*
056400 4200-Check-Reporting-Line.                                       PY911.00
056500     set ORG-Emp-Idx to ORG-WS-Idx.
056600     if ORG-Tbl-Is-Ceo(ORG-Emp-Idx)
056700         go to 4200-Exit
056800     end-if.
056900     move zero to ORG-WS-Chain-Length.
057000     move "N" to ORG-WS-Broken-Chain-Switch.
057100     move ORG-WS-Idx to ORG-WS-Walk-Idx.
057200     perform 4210-Walk-Reporting-Line thru 4210-Exit.
057300     if ORG-WS-Broken-Chain
057400         display OR010 ORG-Tbl-Emp-Id(ORG-Emp-Idx)
057500         go to 4200-Exit
057600     end-if.
057700     if ORG-WS-Chain-Length > ORG-Max-Report-Length
057800         add 1 to ORG-LI-Count
057900         set ORG-LI-Idx to ORG-LI-Count
058000         move ORG-Tbl-Emp-Name(ORG-Emp-Idx)
058100             to ORG-LI-Emp-Name(ORG-LI-Idx)
058200         move ORG-Tbl-Emp-Id(ORG-Emp-Idx)
058300             to ORG-LI-Emp-Id(ORG-LI-Idx)
058400         move ORG-WS-Chain-Length
058500             to ORG-LI-Actual-Length(ORG-LI-Idx)
058600         subtract ORG-Max-Report-Length from ORG-WS-Chain-Length
058700             giving ORG-LI-Excess(ORG-LI-Idx)
058800     end-if.
058900 4200-Exit.
059000     exit.
059100*
059200*    4210-Walk-Reporting-Line climbs Mgr-Idx one hop at a time
059300*    counting hops to the CEO row. A manager id that never
059400*    resolved at chart-build time (3100) leaves Mgr-Idx zero on
059500*    that row, which we treat here as a broken chain rather than
059600*    loop on it - see the 02/06/93 note against 3100 above.
059700*
059800 4210-Walk-Reporting-Line.                                        PY911.00
059900     if ORG-Tbl-Is-Ceo(ORG-WS-Walk-Idx)
060000         go to 4210-Exit
060100     end-if.
060200     if ORG-Tbl-Mgr-Idx(ORG-WS-Walk-Idx) = zero
060300         move "Y" to ORG-WS-Broken-Chain-Switch
060400         go to 4210-Exit
060500     end-if.
060600     add 1 to ORG-WS-Chain-Length.
060700     move ORG-Tbl-Mgr-Idx(ORG-WS-Walk-Idx) to ORG-WS-Walk-Idx.
060800     go to 4210-Walk-Reporting-Line.
060900 4210-Exit.
061000     exit.
061100*
061200*    ---- Step 5 of 6 - print the report --------------------
061300*
061400 5000-Print-Report.
061500     move ORG-Banner-Line to ORG-Report-Line.
061600     write ORG-Report-Line.
061700     move ORG-Title-Line to ORG-Report-Line.
061800     write ORG-Report-Line.
061900     move ORG-Banner-Line to ORG-Report-Line.
062000     write ORG-Report-Line.
062100     move spaces to ORG-Report-Line.
062200     write ORG-Report-Line.
062300     move spaces to ORG-DL-Text.
062400*  wording matches Personnel/1103 attachment word for word. PY911.04
062500     string "1. SALARY COMPLIANCE VIOLATIONS (MIN 20%, MAX 50%"   PY911.04
062600            delimited by size
062700            " MORE THAN AVERAGE SUBORDINATE SALARY)" delimited by size
062800            into ORG-DL-Text
062900     end-string.
063000     move ORG-Detail-Line to ORG-Report-Line.
063100     write ORG-Report-Line.
063200     perform 5100-Print-Salary-Section thru 5100-Exit.
063300     move spaces to ORG-Report-Line.
063400     write ORG-Report-Line.
063500     move spaces to ORG-DL-Text.
063600*  wording matches Personnel/1103 attachment word for word. PY911.04
063700     string "2. REPORTING LINE LENGTH VIOLATIONS (MAX CHAIN "     PY911.04
063800            delimited by size
063900            "LENGTH: 5)" delimited by size
064000            into ORG-DL-Text
064100     end-string.
064200     move ORG-Detail-Line to ORG-Report-Line.
064300     write ORG-Report-Line.
064400     perform 5200-Print-Line-Length-Section thru 5200-Exit.
064500     move spaces to ORG-Report-Line.
064600     write ORG-Report-Line.
064700     move ORG-Banner-Line to ORG-Report-Line.
064800     write ORG-Report-Line.
064900 5000-Exit.
065000     exit.
065100*
065200 5100-Print-Salary-Section.
065300     if ORG-SI-Count = zero
065400         move "   ALL MANAGERS COMPLY WITH THE SALARY BAND."
065500             to ORG-DL-Text
065600         move ORG-Detail-Line to ORG-Report-Line
065700         write ORG-Report-Line
065800         go to 5100-Exit
065900     end-if.
066000     move "   A) MANAGERS EARNING LESS THAN REQUIRED"
066100         to ORG-DL-Text.
066200     move ORG-Detail-Line to ORG-Report-Line.
066300     write ORG-Report-Line.
066400     if ORG-SI-Low-Count = zero
066500         move "      NONE." to ORG-DL-Text
066600         move ORG-Detail-Line to ORG-Report-Line
066700         write ORG-Report-Line
066800     else
066900         perform 5110-Print-Low-Earner thru 5110-Exit
067000             varying ORG-SI-Idx from 1 by 1
067100             until ORG-SI-Idx > ORG-SI-Count
067200     end-if.
067300     move "   B) MANAGERS EARNING MORE THAN ALLOWED"
067400         to ORG-DL-Text.
067500     move ORG-Detail-Line to ORG-Report-Line.
067600     write ORG-Report-Line.
067700     if ORG-SI-High-Count = zero
067800         move "      NONE." to ORG-DL-Text
067900         move ORG-Detail-Line to ORG-Report-Line
068000         write ORG-Report-Line
068100     else
068200         perform 5120-Print-High-Earner thru 5120-Exit
068300             varying ORG-SI-Idx from 1 by 1
068400             until ORG-SI-Idx > ORG-SI-Count
068500     end-if.
068600 5100-Exit.
068700     exit.
068800*
068900 5110-Print-Low-Earner.
069000     if ORG-SI-Low(ORG-SI-Idx)
069100         move ORG-SI-Mgr-Id(ORG-SI-Idx)       to ORG-Id-Edit
069200         move ORG-SI-Difference(ORG-SI-Idx)   to ORG-Money-Edit-A
069300         move ORG-SI-Expected-Min(ORG-SI-Idx) to ORG-Money-Edit-B
069400         move spaces to ORG-DL-Text
069500         string "      " delimited by size
069600             ORG-SI-Mgr-Name(ORG-SI-Idx) delimited by size
069700             " (ID " delimited by size
069800             ORG-Id-Edit delimited by size
069900             ") SHORT $" delimited by size
070000             ORG-Money-Edit-A delimited by size
070100             " - MIN REQUIRED $" delimited by size
070200             ORG-Money-Edit-B delimited by size
070300             into ORG-DL-Text
070400         end-string
070500         move ORG-Detail-Line to ORG-Report-Line
070600         write ORG-Report-Line
070700     end-if.
070800 5110-Exit.
070900     exit.
071000*
071100 5120-Print-High-Earner.
071200     if ORG-SI-High(ORG-SI-Idx)
071300         move ORG-SI-Mgr-Id(ORG-SI-Idx)       to ORG-Id-Edit
071400         move ORG-SI-Difference(ORG-SI-Idx)   to ORG-Money-Edit-A
071500         move ORG-SI-Expected-Max(ORG-SI-Idx) to ORG-Money-Edit-B
071600         move spaces to ORG-DL-Text
071700         string "      " delimited by size
071800             ORG-SI-Mgr-Name(ORG-SI-Idx) delimited by size
071900             " (ID " delimited by size
072000             ORG-Id-Edit delimited by size
072100             ") OVER $" delimited by size
072200             ORG-Money-Edit-A delimited by size
072300             " - MAX ALLOWED $" delimited by size
072400             ORG-Money-Edit-B delimited by size
072500             into ORG-DL-Text
072600         end-string
072700         move ORG-Detail-Line to ORG-Report-Line
072800         write ORG-Report-Line
072900     end-if.
073000 5120-Exit.
073100     exit.
073200*
073300 5200-Print-Line-Length-Section.
073400     if ORG-LI-Count = zero
073500         move "   ALL EMPLOYEES ARE WITHIN 5 MANAGERS OF THE "
073600             to ORG-DL-Text
073700         move ORG-Detail-Line to ORG-Report-Line
073800         write ORG-Report-Line
073900         go to 5200-Exit
074000     end-if.
074100     perform 5210-Print-Line-Issue thru 5210-Exit
074200         varying ORG-LI-Idx from 1 by 1
074300         until ORG-LI-Idx > ORG-LI-Count.
074400 5200-Exit.
074500     exit.
074600*
074700 5210-Print-Line-Issue.
074800     move ORG-LI-Emp-Id(ORG-LI-Idx)        to ORG-Id-Edit.
074900     move ORG-LI-Actual-Length(ORG-LI-Idx) to ORG-Len-Edit.
075000     move ORG-LI-Excess(ORG-LI-Idx)        to ORG-Excess-Edit.
075100     move spaces to ORG-DL-Text.
075200     string "   " delimited by size
075300         ORG-LI-Emp-Name(ORG-LI-Idx) delimited by size
075400         " (ID " delimited by size
075500         ORG-Id-Edit delimited by size
075600         ") CHAIN LENGTH " delimited by size
075700         ORG-Len-Edit delimited by size
075800         " - " delimited by size
075900         ORG-Excess-Edit delimited by size
076000         " OVER THE LIMIT" delimited by size
076100         into ORG-DL-Text
076200     end-string.
076300     move ORG-Detail-Line to ORG-Report-Line.
076400     write ORG-Report-Line.
076500 5210-Exit.
076600     exit.
076700*
076800*    ---- Step 6 of 6 - close down ---------------------------
076900*
077000 9000-Terminate.
077100     close ORG-Employee-File.
077200     close ORG-Report-File.
077300 9000-Exit.
077400     exit.

